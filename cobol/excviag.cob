000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID. EXCVIAG-COB.                                         
000030 AUTHOR. JOAO C SANTOS.                                           
000040 INSTALLATION. EMPRESA S/A - CPD CARONA.                          
000050 DATE-WRITTEN. 11/09/1992.                                        
000060 DATE-COMPILED.                                                   
000070 SECURITY. USO RESTRITO AO DEPARTAMENTO DE SISTEMAS.              
000080*-----------------------------------------------------------------
000090*    SISTEMA CARONA                                               
000100*    ANALISTA       : JOAO CARLOS                                 
000110*    PROGRAMADOR(A) : JOAO CARLOS                                 
000120*    FINALIDADE     : EXCLUSAO EM LOTE DE VEICULOS E DE VIAGENS   
000130*                      JA PROCESSADAS, COM VALIDACAO PREVIA DE    
000140*                      QUE O CODIGO INFORMADO REALMENTE EXISTE    
000150*                      NO RESPECTIVO CADASTRO (SEM ISTO, ERA      
000160*                      POSSIVEL PEDIR EXCLUSAO DE CODIGO          
000170*                      INEXISTENTE E SO DESCOBRIR NO RETORNO      
000180*                      DO LOTE - VER CR0960).                     
000190*    VRS         DATA           DESCRICAO                      TAG
000200*    1.0      11/09/1992        IMPLANTACAO INICIAL - LEITURA       CR0920
000210*                                DO PEDIDO DE EXCLUSAO E          
000220*                                VALIDACAO CONTRA O CADASTRO      
000230*                                DE VEICULOS.                     
000240*    1.1      03/02/1993        JCS INCLUIDA VALIDACAO CONTRA       CR0960
000250*                                O CADASTRO DE VIAGENS JA         
000260*                                PROCESSADAS (TIPO 'T'), A        
000270*                                PEDIDO DA AREA DE OPERACOES.     
000280*    1.2      27/10/1995        MA  TABELA DE VEICULOS E TABELA     CR1095
000290*                                DE VIAGENS PASSADAS PARA         
000300*                                SEARCH ALL, ACOMPANHANDO O       
000310*                                RATVIAG-COB (SEM ISAM NESTA      
000320*                                INSTALACAO).                     
000330*    1.3      08/03/1997        JCS CONTADORES DE ACEITOS E         CR1145
000340*                                REJEITADOS MOVIDOS PARA COMP-3.  
000350*    1.4      05/11/1998        MA  REVISAO GERAL PARA O ANO        CR1191
000360*                                2000 - CAMPOS DESTE PROGRAMA     
000370*                                NAO CONTEM DATAS, SEM IMPACTO    
000380*                                DE VIRADA DE SECULO.             
000390*    1.5      19/02/1999        MA  CONFIRMADO EM TESTE DE          CR1191
000400*                                VIRADA DE SECULO - SEM AJUSTES   
000410*                                ADICIONAIS NECESSARIOS.          
000420*    1.6      14/08/2001        JCS MENSAGEM DE RETORNO             CR1230
000430*                                PADRONIZADA COM A USADA PELO     
000440*                                RATVIAG-COB PARA O MESMO ERRO,   
000450*                                A PEDIDO DA AUDITORIA.           
000460*    1.7      20/09/2002        MA  CONTADORES DESTE PROGRAMA       CR1265
000470*                                (VRS 1.3) VOLTARAM A PIC 9       
000480*                                DISPLAY COMUM, ACOMPANHANDO O    
000490*                                MESMO AJUSTE FEITO NO            
000500*                                RATVIAG-COB (VER CR1265 NAQUELE  
000510*                                CABECALHO) PELA AUDITORIA DE     
000520*                                PADRONIZACAO DO CPD.             
000530*    1.8      08/11/2002        JCS VEICULO-MASTER E                CR1301
000540*                                VIAGEM-MASTER PASSARAM A TER     
000550*                                SEUS CAMPOS DECLARADOS DIRETO    
000560*                                NO FD, SEM AREA DE TRABALHO      
000570*                                INTERMEDIARIA (MESMA AUDITORIA   
000580*                                DE PADRONIZACAO DA VRS 1.7,      
000590*                                ESTENDIDA AO RATVIAG-COB NAQUELE 
000600*                                MESMO DIA - VER CR1301 NAQUELE   
000610*                                CABECALHO). REMOVIDOS O C01 E O  
000620*                                SWITCH UPSI-0 DE RERUN, SEM USO  
000630*                                NESTE PROGRAMA - A CLASSE        
000640*                                CLASSE-TIPO FOI MANTIDA E PASSOU 
000650*                                A SER TESTADA DE FATO EM 0300,   
000660*                                NO LUGAR DO SEGUNDO IF QUE SO    
000670*                                CAIA NO TIPO INVALIDO POR        
000680*                                ELIMINACAO.                      
000690*-----------------------------------------------------------------
000700 ENVIRONMENT DIVISION.                                            
000710 CONFIGURATION SECTION.                                           
000720 SOURCE-COMPUTER. IBM-370.                                        
000730 OBJECT-COMPUTER. IBM-370.                                        
000740 SPECIAL-NAMES.                                                   
000750     CLASS CLASSE-TIPO IS "T" "V".                                
000760 INPUT-OUTPUT SECTION.                                            
000770 FILE-CONTROL.                                                    
000780*    PEDIDOS DE EXCLUSAO EM LOTE - UM REGISTRO POR VEICULO OU     
000790*    VIAGEM A EXCLUIR (VER REQ-TIPO).                             
000800     SELECT EXCLUSAO-REQ ASSIGN TO DISK                           
000810         ORGANIZATION IS LINE SEQUENTIAL                          
000820         FILE STATUS IS STATUS-EXCL-REQ.                          
000830                                                                  
000840*    CADASTRO MESTRE DE VEICULOS - MESMO ARQUIVO USADO PELO       
000850*    RATVIAG-COB, CARREGADO EM TABELA EM 0200.                    
000860     SELECT VEICULO-MASTER ASSIGN TO DISK                         
000870         ORGANIZATION IS LINE SEQUENTIAL                          
000880         FILE STATUS IS STATUS-VEICULO-MAS.                       
000890                                                                  
000900*    REGISTRO DAS VIAGENS JA PROCESSADAS (CADASTRO-MESTRE PARA    
000910*    FINS DE EXCLUSAO), CARREGADO EM TABELA EM 0250.              
000920     SELECT VIAGEM-MASTER ASSIGN TO DISK                          
000930         ORGANIZATION IS LINE SEQUENTIAL                          
000940         FILE STATUS IS STATUS-VIAGEM-MAS.                        
000950                                                                  
000960*    UM REGISTRO DE RESULTADO POR PEDIDO DE EXCLUSAO, ACEITO OU   
000970*    REJEITADO (VER RES-COD).                                     
000980     SELECT EXCLUSAO-RESULT ASSIGN TO DISK                        
000990         ORGANIZATION IS LINE SEQUENTIAL                          
001000         FILE STATUS IS STATUS-EXCL-RES.                          
001010                                                                  
001020 DATA DIVISION.                                                   
001030 FILE SECTION.                                                    
001040*    PEDIDO DE EXCLUSAO - REQ-TIPO 'V' PARA VEICULO, 'T' PARA     
001050*    VIAGEM JA PROCESSADA (VER 0300).                             
001060 FD  EXCLUSAO-REQ                                                 
001070     LABEL RECORD STANDARD                                        
001080     RECORD CONTAINS 20 CHARACTERS.                               
001090 01  REG-EXCLUSAO-REQ.                                            
001100     05  REQ-TIPO                      PIC X(01).                 
001110     05  REQ-ID                        PIC 9(09).                 
001120     05  REQ-ID-ALFA REDEFINES REQ-ID  PIC X(09).                 
001130     05  FILLER                        PIC X(10).                 
001140                                                                  
001150*    LAYOUT DO CADASTRO MESTRE DE VEICULOS (MESMO LAYOUT DO       
001160*    RATVIAG-COB, CAMPOS DECLARADOS DIRETO NO FD - VER VRS 1.8    
001170*    NO CABECALHO).                                               
001180 FD  VEICULO-MASTER                                               
001190     LABEL RECORD STANDARD                                        
001200     RECORD CONTAINS 270 CHARACTERS.                              
001210 01  REG-VEICULO.                                                 
001220     05  VEIC-ID                       PIC 9(09).                 
001230     05  VEIC-MODELO                   PIC X(50).                 
001240     05  VEIC-PLACA                    PIC X(08).                 
001250     05  VEIC-PLACA-R REDEFINES VEIC-PLACA.                       
001260         10  VEIC-PLACA-LETRAS         PIC X(03).                 
001270         10  VEIC-PLACA-NUMEROS        PIC X(05).                 
001280     05  VEIC-FOTO                     PIC X(200).                
001290     05  FILLER                        PIC X(03).                 
001300                                                                  
001310*    LAYOUT DE VIAGEM-OUT DO RATVIAG-COB, AQUI USADO SO PARA      
001320*    CONFIRMAR A EXISTENCIA DA VIAGEM (SO A CHAVE INTERESSA).     
001330 FD  VIAGEM-MASTER                                                
001340     LABEL RECORD STANDARD                                        
001350     RECORD CONTAINS 300 CHARACTERS.                              
001360 01  REG-VIAGEM-MASTER.                                           
001370     05  VM-ID                         PIC 9(09).                 
001380     05  VM-PARTIDA                    PIC X(100).                
001390     05  VM-DESTINO                    PIC X(100).                
001400     05  VM-DATA-PARTIDA               PIC 9(08).                 
001410     05  VM-HORA-PARTIDA               PIC 9(06).                 
001420     05  VM-DIA-SEMANA                 PIC 9(01).                 
001430     05  VM-LATITUDE-PARTIDA           PIC S9(3)V9(6).            
001440     05  VM-LONGITUDE-PARTIDA          PIC S9(3)V9(6).            
001450     05  VM-LATITUDE-DESTINO           PIC S9(3)V9(6).            
001460     05  VM-LONGITUDE-DESTINO          PIC S9(3)V9(6).            
001470     05  VM-DISTANCIA-KM               PIC 9(05)V9(03).           
001480     05  VM-VELOCIDADE-MEDIA           PIC 9(03)V9(02).           
001490     05  VM-TEMPO-ESTIMADO             PIC 9(05)V9(02).           
001500     05  VM-VALOR                      PIC 9(07)V99.              
001510     05  VM-VEICULO-ID                 PIC 9(09).                 
001520     05  FILLER                        PIC X(02).                 
001530                                                                  
001540*    RESULTADO DA EXCLUSAO - RES-COD 00 AMBOS ACEITOS, 20         
001550*    VEICULO INEXISTENTE, 30 VIAGEM INEXISTENTE, 90 TIPO          
001560*    INVALIDO (VER 0300 E 0420/0440).                             
001570 FD  EXCLUSAO-RESULT                                              
001580     LABEL RECORD STANDARD                                        
001590     RECORD CONTAINS 80 CHARACTERS.                               
001600 01  REG-EXCLUSAO-RESULT.                                         
001610     05  RES-TIPO                      PIC X(01).                 
001620     05  RES-ID                        PIC 9(09).                 
001630     05  RES-ID-ALFA REDEFINES RES-ID  PIC X(09).                 
001640     05  RES-COD                       PIC 9(02).                 
001650     05  RES-MSG                       PIC X(40).                 
001660     05  FILLER                        PIC X(28).                 
001670                                                                  
001680 WORKING-STORAGE SECTION.                                         
001690*    STATUS DE ARQUIVO, TESTADOS SO NA ABERTURA (VER 0100).       
001700 77  STATUS-EXCL-REQ                   PIC X(02) VALUE SPACES.    
001710 77  STATUS-VEICULO-MAS                PIC X(02) VALUE SPACES.    
001720 77  STATUS-VIAGEM-MAS                 PIC X(02) VALUE SPACES.    
001730 77  STATUS-EXCL-RES                   PIC X(02) VALUE SPACES.    
001740                                                                  
001750*    FLAGS DE TRABALHO DAS DUAS BUSCAS POR SEARCH ALL (0420 E     
001760*    0440 RESPECTIVAMENTE).                                       
001770 77  WS-VEICULO-OK                     PIC X(01) VALUE "N".       
001780     88  VEICULO-ENCONTRADO            VALUE "S".                 
001790 77  WS-VIAGEM-OK                      PIC X(01) VALUE "N".       
001800     88  VIAGEM-ENCONTRADA             VALUE "S".                 
001810                                                                  
001820*-----------------------------------------------------------------
001830*    TABELA DO CADASTRO DE VEICULOS - MESMA TECNICA DO RATVIAG-COB
001840*    (CARGA UNICA EM MEMORIA, PESQUISA POR SEARCH ALL).           
001850*-----------------------------------------------------------------
001860*    CONTADOR DE VEICULOS CARREGADOS - PIC 9 DISPLAY COMUM (VER   
001870*    VRS 1.7 NO CABECALHO).                                       
001880 77  WS-QTD-VEICULOS                   PIC 9(05) VALUE ZERO.      
001890 01  TB-VEICULOS.                                                 
001900     05  TB-VEICULO OCCURS 1 TO 500 TIMES                         
001910             DEPENDING ON WS-QTD-VEICULOS                         
001920             ASCENDING KEY IS TB-VEIC-ID                          
001930             INDEXED BY IX-VEIC.                                  
001940         10  TB-VEIC-ID                PIC 9(09).                 
001950                                                                  
001960*-----------------------------------------------------------------
001970*    TABELA DE VIAGENS JA PROCESSADAS (CADASTRO-MESTRE PARA FINS  
001980*    DE EXCLUSAO) - CARGA UNICA, PESQUISA POR SEARCH ALL.         
001990*-----------------------------------------------------------------
002000*    CONTADOR DE VIAGENS CARREGADAS - PIC 9 DISPLAY COMUM (VER    
002010*    VRS 1.7 NO CABECALHO).                                       
002020 77  WS-QTD-VIAGENS                    PIC 9(07) VALUE ZERO.      
002030 01  TB-VIAGENS.                                                  
002040     05  TB-VIAGEM OCCURS 1 TO 2000 TIMES                         
002050             DEPENDING ON WS-QTD-VIAGENS                          
002060             ASCENDING KEY IS TB-VIAG-ID                          
002070             INDEXED BY IX-VIAG.                                  
002080         10  TB-VIAG-ID                PIC 9(09).                 
002090                                                                  
002100*-----------------------------------------------------------------
002110*    CONTADORES DO LOTE DE EXCLUSAO - PIC 9 DISPLAY COMUM. A      
002120*    VRS 1.3 TINHA PASSADO ESTES CAMPOS PARA COMP-3 SEGUINDO A    
002130*    MESMA PRECAUCAO DO RATVIAG-COB, REVERTIDA NA VRS 1.7 PELO    
002140*    MESMO MOTIVO DAQUELE PROGRAMA (VER CABECALHO).               
002150*-----------------------------------------------------------------
002160*    TOTAL DE PEDIDOS LIDOS, ACEITOS (EXCLUIDOS) E REJEITADOS     
002170*    NO LOTE (VER 0300 A 0480).                                   
002180 77  WS-QTD-PEDIDOS                    PIC 9(07) VALUE ZERO.      
002190 77  WS-QTD-ACEITOS                    PIC 9(07) VALUE ZERO.      
002200 77  WS-QTD-REJEITADOS                 PIC 9(07) VALUE ZERO.      
002210                                                                  
002220 PROCEDURE DIVISION.                                              
002230                                                                  
002240*-----------------------------------------------------------------
002250*    0100 - CONTROLE GERAL DO JOB DE EXCLUSAO EM LOTE.            
002260*-----------------------------------------------------------------
002270 0100-INICIO.                                                     
002280*    SEM O ARQUIVO DE PEDIDOS NAO HA O QUE PROCESSAR.             
002290     OPEN INPUT  EXCLUSAO-REQ                                     
002300     IF STATUS-EXCL-REQ NOT = "00"                                
002310        DISPLAY "EXCVIAG-COB: ARQUIVO DE PEDIDOS INEXISTENTE"     
002320        STOP RUN.                                                 
002330*    SEM O CADASTRO DE VEICULOS NAO HA COMO VALIDAR PEDIDOS DO    
002340*    TIPO 'V'.                                                    
002350     OPEN INPUT  VEICULO-MASTER                                   
002360     IF STATUS-VEICULO-MAS NOT = "00"                             
002370        DISPLAY "EXCVIAG-COB: VEICULO.MAS INEXISTENTE OU INVALIDO"
002380        CLOSE EXCLUSAO-REQ                                        
002390        STOP RUN.                                                 
002400*    SEM O CADASTRO DE VIAGENS NAO HA COMO VALIDAR PEDIDOS DO     
002410*    TIPO 'T'.                                                    
002420     OPEN INPUT  VIAGEM-MASTER                                    
002430     IF STATUS-VIAGEM-MAS NOT = "00"                              
002440        DISPLAY "EXCVIAG-COB: VIAGEM.MAS INEXISTENTE OU INVALIDO" 
002450        CLOSE EXCLUSAO-REQ                                        
002460        CLOSE VEICULO-MASTER                                      
002470        STOP RUN.                                                 
002480     OPEN OUTPUT EXCLUSAO-RESULT.                                 
002490                                                                  
002500*-----------------------------------------------------------------
002510*    0200 - CARGA DO CADASTRO DE VEICULOS EM TABELA (SEARCH ALL) -
002520*    LACO DE LEITURA ATE O FIM DO ARQUIVO, VIA GO TO, MESMA       
002530*    TECNICA DO RATVIAG-COB.                                      
002540*-----------------------------------------------------------------
002550 0200-CARREGA-VEICULOS.                                           
002560*    O ARQUIVO JA VEM ORDENADO POR VEIC-ID, CONDICAO EXIGIDA      
002570*    PELO SEARCH ALL EM 0420.                                     
002580     READ VEICULO-MASTER                                          
002590         AT END                                                   
002600            GO TO 0290-FIM-CARGA-VEICULOS.                        
002610     ADD 1 TO WS-QTD-VEICULOS                                     
002620     SET IX-VEIC TO WS-QTD-VEICULOS                               
002630     MOVE VEIC-ID TO TB-VEIC-ID (IX-VEIC)                         
002640     GO TO 0200-CARREGA-VEICULOS.                                 
002650 0290-FIM-CARGA-VEICULOS.                                         
002660     CLOSE VEICULO-MASTER.                                        
002670                                                                  
002680*-----------------------------------------------------------------
002690*    0250 - CARGA DO CADASTRO DE VIAGENS JA PROCESSADAS EM TABELA.
002700*-----------------------------------------------------------------
002710 0250-CARREGA-VIAGENS.                                            
002720*    MESMA TECNICA DE 0200, CONTRA O ARQUIVO DE VIAGENS JA        
002730*    PROCESSADAS PELO RATVIAG-COB.                                
002740     READ VIAGEM-MASTER                                           
002750         AT END                                                   
002760            GO TO 0295-FIM-CARGA-VIAGENS.                         
002770     ADD 1 TO WS-QTD-VIAGENS                                      
002780     SET IX-VIAG TO WS-QTD-VIAGENS                                
002790     MOVE VM-ID TO TB-VIAG-ID (IX-VIAG)                           
002800     GO TO 0250-CARREGA-VIAGENS.                                  
002810 0295-FIM-CARGA-VIAGENS.                                          
002820     CLOSE VIAGEM-MASTER.                                         
002830                                                                  
002840*-----------------------------------------------------------------
002850*    0300 - LACO PRINCIPAL - UM PEDIDO DE EXCLUSAO POR VEZ, ATE O 
002860*    FIM DO ARQUIVO DE PEDIDOS. O CODIGO 'V' VALIDA CONTRA O      
002870*    CADASTRO DE VEICULOS, O CODIGO 'T' CONTRA O CADASTRO DE      
002880*    VIAGENS (ANALOGO A VEICULOSERVICE.DELETAR /                  
002890*    VIAGEMSERVICE.DELETAR).                                      
002900*-----------------------------------------------------------------
002910 0300-PROCESSA-EXCLUSOES.                                         
002920     READ EXCLUSAO-REQ                                            
002930         AT END                                                   
002940            GO TO 0390-FIM-EXCLUSOES.                             
002950     ADD 1 TO WS-QTD-PEDIDOS                                      
002960*    TIPO E ID DO PEDIDO SAO REPETIDOS NO RESULTADO,              
002970*    INDEPENDENTE DE ACEITO OU REJEITADO.                         
002980     MOVE REQ-TIPO TO RES-TIPO                                    
002990     MOVE REQ-ID   TO RES-ID                                      
003000*    O TIPO TEM QUE SER 'V' OU 'T' (CLASSE-TIPO) - QUALQUER       
003010*    OUTRO VALOR E PEDIDO MAL FORMADO, REJEITA SEM CONSULTAR      
003020*    NENHUM CADASTRO (VRS 1.8).                                   
003030     IF REQ-TIPO IS NOT CLASSE-TIPO                               
003040        MOVE 90 TO RES-COD                                        
003050        MOVE "INVALID REQUEST TYPE" TO RES-MSG                    
003060        GO TO 0480-GRAVA-RESULTADO.                               
003070     IF REQ-TIPO = "V"                                            
003080        GO TO 0420-EXCLUI-VEICULO.                                
003090*    SO RESTA 'T', JA GARANTIDO PELA CLASSE-TIPO ACIMA.           
003100     GO TO 0440-EXCLUI-VIAGEM.                                    
003110                                                                  
003120 0390-FIM-EXCLUSOES.                                              
003130*    FIM DO LOTE - FECHA OS ARQUIVOS E TERMINA O JOB.             
003140     CLOSE EXCLUSAO-REQ                                           
003150     CLOSE EXCLUSAO-RESULT                                        
003160     STOP RUN.                                                    
003170                                                                  
003180*-----------------------------------------------------------------
003190*    0420 - EXCLUSAO DE VEICULO (VEICULOSERVICE.DELETAR) - O      
003200*    CODIGO INFORMADO DEVE EXISTIR NO CADASTRO DE VEICULOS,       
003210*    CARREGADO EM TABELA EM 0200 (SEM ISAM NESTA INSTALACAO).     
003220*-----------------------------------------------------------------
003230 0420-EXCLUI-VEICULO.                                             
003240     MOVE "N" TO WS-VEICULO-OK                                    
003250     SET IX-VEIC TO 1                                             
003260     SEARCH ALL TB-VEICULO                                        
003270         AT END                                                   
003280            MOVE "N" TO WS-VEICULO-OK                             
003290         WHEN TB-VEIC-ID (IX-VEIC) = REQ-ID                       
003300            SET VEICULO-ENCONTRADO TO TRUE.                       
003310*    CODIGO ENCONTRADO - PEDIDO DE EXCLUSAO ACEITO.               
003320     IF VEICULO-ENCONTRADO                                        
003330        MOVE 00 TO RES-COD                                        
003340        MOVE "VEHICLE DELETED" TO RES-MSG                         
003350        ADD 1 TO WS-QTD-ACEITOS                                   
003360        GO TO 0480-GRAVA-RESULTADO.                               
003370*    CODIGO NAO ENCONTRADO - REJEITA O PEDIDO (MESMO CODIGO DE    
003380*    ERRO 20 USADO PELO RATVIAG-COB PARA VEICULO INEXISTENTE).    
003390     MOVE 20 TO RES-COD                                           
003400     MOVE "VEHICLE DOES NOT EXIST" TO RES-MSG                     
003410     ADD 1 TO WS-QTD-REJEITADOS                                   
003420     GO TO 0480-GRAVA-RESULTADO.                                  
003430                                                                  
003440*-----------------------------------------------------------------
003450*    0440 - EXCLUSAO DE VIAGEM (VIAGEMSERVICE.DELETAR) - O        
003460*    CODIGO INFORMADO DEVE EXISTIR NO CADASTRO DE VIAGENS JA      
003470*    PROCESSADAS, CARREGADO EM TABELA EM 0250.                    
003480*-----------------------------------------------------------------
003490 0440-EXCLUI-VIAGEM.                                              
003500     MOVE "N" TO WS-VIAGEM-OK                                     
003510     SET IX-VIAG TO 1                                             
003520     SEARCH ALL TB-VIAGEM                                         
003530         AT END                                                   
003540            MOVE "N" TO WS-VIAGEM-OK                              
003550         WHEN TB-VIAG-ID (IX-VIAG) = REQ-ID                       
003560            SET VIAGEM-ENCONTRADA TO TRUE.                        
003570*    CODIGO ENCONTRADO - PEDIDO DE EXCLUSAO ACEITO.               
003580     IF VIAGEM-ENCONTRADA                                         
003590        MOVE 00 TO RES-COD                                        
003600        MOVE "TRIP DELETED" TO RES-MSG                            
003610        ADD 1 TO WS-QTD-ACEITOS                                   
003620        GO TO 0480-GRAVA-RESULTADO.                               
003630*    CODIGO NAO ENCONTRADO - REJEITA O PEDIDO COM "TRIP NOT       
003640*    FOUND" (ESTA MENSAGEM E O UNICO LUGAR DO SISTEMA ONDE A      
003650*    REGRA DE "VIAGEM TEM QUE EXISTIR" E APLICADA).               
003660     MOVE 30 TO RES-COD                                           
003670     MOVE "TRIP NOT FOUND" TO RES-MSG                             
003680     ADD 1 TO WS-QTD-REJEITADOS                                   
003690     GO TO 0480-GRAVA-RESULTADO.                                  
003700                                                                  
003710*-----------------------------------------------------------------
003720*    0480 - GRAVACAO DO RESULTADO DA EXCLUSAO (ACEITA OU          
003730*    REJEITADA) EM EXCLUSAO-RESULT, E RETORNO AO PROXIMO PEDIDO.  
003740*-----------------------------------------------------------------
003750 0480-GRAVA-RESULTADO.                                            
003760     WRITE REG-EXCLUSAO-RESULT                                    
003770*    VOLTA PARA LER O PROXIMO PEDIDO DO LOTE.                     
003780     GO TO 0300-PROCESSA-EXCLUSOES.                               
