000010 IDENTIFICATION DIVISION.                                         
000020 PROGRAM-ID. RATVIAG-COB.                                         
000030 AUTHOR. MARILDA A SOUSA.                                         
000040 INSTALLATION. EMPRESA S/A - CPD CARONA.                          
000050 DATE-WRITTEN. 04/03/1991.                                        
000060 DATE-COMPILED.                                                   
000070 SECURITY. USO RESTRITO AO DEPARTAMENTO DE SISTEMAS.              
000080*-----------------------------------------------------------------
000090*    SISTEMA CARONA                                               
000100*    ANALISTA       : MARILDA                                     
000110*    PROGRAMADOR(A) : MARILDA                                     
000120*    FINALIDADE     : CALCULO DE VELOCIDADE MEDIA, TEMPO ESTIMADO 
000130*                      E VALOR DA CORRIDA (VIAGEM) A PARTIR DO    
000140*                      ARQUIVO DE VIAGENS RECEBIDO DO MODULO DE   
000150*                      ROTEIRIZACAO, COM VALIDACAO DO VEICULO NO  
000160*                      CADASTRO MESTRE E EMISSAO DE RELATORIO DE  
000170*                      FECHAMENTO POR DIA DA SEMANA.              
000180*    VRS         DATA           DESCRICAO                      TAG
000190*    1.0      04/03/1991        IMPLANTACAO INICIAL - CALCULO       CR0871
000200*                                DE VELOCIDADE, TEMPO E VALOR     
000210*    1.0      04/03/1991        DA VIAGEM, GRAVACAO DE SAIDA        CR0871
000220*                                E DE REJEITADOS.                 
000230*    1.1      19/08/1991        MA  INCLUIDA VALIDACAO DE           CR0902
000240*                                COORDENADAS ZERADAS NA ORIGEM    
000250*                                OU NO DESTINO (REJEITA).         
000260*    1.2      02/01/1992        MA  CARGA DO CADASTRO DE            CR0955
000270*                                VEICULOS EM TABELA, BUSCA POR    
000280*                                SEARCH ALL (SEM ISAM NESTA       
000290*                                INSTALACAO).                     
000300*    1.3      14/07/1993        JCS INCLUIDO RELATORIO DE           CR1040
000310*                                FECHAMENTO COM QUEBRA DE         
000320*                                CONTROLE POR DIA DA SEMANA,      
000330*                                RELENDO VIAGEM-OUT E FAZENDO     
000340*                                SORT/RELEASE/RETURN.             
000350*    1.4      30/11/1994        JCS AJUSTADA FAIXA DE PICO DA       CR1077
000360*                                TARDE PARA 16 A 19 HORAS, A      
000370*                                PEDIDO DA AREA DE OPERACOES.     
000380*    1.5      09/05/1996        MA  CONTADOR DE REJEITADOS          CR1103
000390*                                PASSADO PARA COMP-3, ESTAVA      
000400*                                ESTOURANDO EM CARGAS GRANDES.    
000410*    1.6      21/02/1997        JCS TARIFA BASE, VALOR POR KM,      CR1138
000420*                                VALOR POR MINUTO E SEGURO        
000430*                                MOVIDOS PARA CONSTANTES COMP-3   
000440*                                DE 4 CASAS, CONFORME PEDIDO DA   
000450*                                CONTROLADORIA.                   
000460*    1.7      03/11/1998        MA  REVISAO GERAL PARA O ANO        CR1190
000470*                                2000 - CAMPOS DE DATA DESTE      
000480*                                PROGRAMA JA OPERAM COM O ANO     
000490*                                COM 4 DIGITOS (AAAAMMDD), SEM    
000500*                                IMPACTO DE VIRADA DE SECULO.     
000510*    1.8      17/02/1999        MA  CONFIRMADO EM TESTE DE          CR1190
000520*                                VIRADA DE SECULO - SEM AJUSTES   
000530*                                ADICIONAIS NECESSARIOS.          
000540*    1.9      22/06/2001        JCS LINHA DE REJEITADOS NO          CR1225
000550*                                RELATORIO FINAL SEPARADA DOS     
000560*                                SUBTOTAIS POR DIA, A PEDIDO DA   
000570*                                AUDITORIA.                       
000580*    2.0      14/03/2002        JCS CORRIGIDA PRECISAO DO TEMPO     CR1251
000590*                                ESTIMADO USADO NO CALCULO DA     
000600*                                PARCELA POR MINUTO - PASSA A     
000610*                                USAR AREA INTERMEDIARIA COM 4    
000620*                                CASAS DECIMAIS EM VEZ DO CAMPO   
000630*                                DE SAIDA (2 CASAS), A PEDIDO DA  
000640*                                CONTROLADORIA (VRS 1.6).         
000650*    2.1      20/09/2002        MA  CONTADORES E ACUMULADORES DO    CR1265
000660*                                FECHAMENTO (VRS 1.5) VOLTARAM A  
000670*                                PIC 9 DISPLAY COMUM - AUDITORIA  
000680*                                DE PADRONIZACAO DO CPD APONTOU   
000690*                                QUE ESTE PROGRAMA ERA O UNICO NA 
000700*                                INSTALACAO A EMPACOTAR CONTADOR  
000710*                                DE REGISTRO, FORA DO PADRAO DOS  
000720*                                DEMAIS RELATORIOS DO CPD. FAIXAS 
000730*                                REVISTAS, NAO HA MAIS RISCO DE   
000740*                                ESTOURO NAS CARGAS ATUAIS.       
000750*    2.2      08/11/2002        JCS OS REGISTROS DE VIAGEM-IN,      CR1301
000760*                                VEICULO-MASTER E VIAGEM-OUT      
000770*                                PASSARAM A TER SEUS CAMPOS       
000780*                                DECLARADOS DIRETO NO FD - A MESMA
000790*                                AUDITORIA DE PADRONIZACAO DA VRS 
000800*                                2.1 APONTOU QUE ESTE ERA O UNICO 
000810*                                PROGRAMA DA INSTALACAO A REDIS-  
000820*                                TRIBUIR O REGISTRO EM AREA DE    
000830*                                TRABALHO VIA READ ... INTO, FORA 
000840*                                DO PADRAO DOS DEMAIS PROGRAMAS DO
000850*                                CPD. REMOVIDOS TAMBEM A CLASSE   
000860*                                NUMERICA E O SWITCH UPSI-0 DE    
000870*                                RERUN DO CABECALHO AMBIENTE,     
000880*                                NUNCA TESTADOS NESTE PROGRAMA.   
000890*-----------------------------------------------------------------
000900 ENVIRONMENT DIVISION.                                            
000910 CONFIGURATION SECTION.                                           
000920 SOURCE-COMPUTER. IBM-370.                                        
000930 OBJECT-COMPUTER. IBM-370.                                        
000940*    ESTA INSTALACAO NAO USA VIRGULA DECIMAL (SISTEMA AMERICANO   
000950*    DE UNIDADES NO MODULO DE ROTEIRIZACAO) - SEM DECIMAL-POINT   
000960*    IS COMMA, DIFERENTE DOS DEMAIS PROGRAMAS DESTA CASA.         
000970 SPECIAL-NAMES.                                                   
000980     C01 IS TOP-OF-FORM.                                          
000990 INPUT-OUTPUT SECTION.                                            
001000 FILE-CONTROL.                                                    
001010*    ARQUIVO DE VIAGENS RECEBIDO DO MODULO DE ROTEIRIZACAO, JA    
001020*    NO FORMATO COMBINADO COM AQUELE MODULO (VER MANUAL).         
001030     SELECT VIAGEM-IN ASSIGN TO DISK                              
001040         ORGANIZATION IS LINE SEQUENTIAL                          
001050         FILE STATUS IS STATUS-VIAGEM-IN.                         
001060                                                                  
001070*    CADASTRO MESTRE DE VEICULOS, CARREGADO EM TABELA EM 0200.    
001080     SELECT VEICULO-MASTER ASSIGN TO DISK                         
001090         ORGANIZATION IS LINE SEQUENTIAL                          
001100         FILE STATUS IS STATUS-VEICULO-MAS.                       
001110                                                                  
001120*    VIAGENS VALIDAS, GRAVADAS NA PRIMEIRA PASSADA E RELIDAS NA   
001130*    SEGUNDA PASSADA (0900) PARA O RELATORIO DE FECHAMENTO.       
001140     SELECT VIAGEM-OUT ASSIGN TO DISK                             
001150         ORGANIZATION IS LINE SEQUENTIAL                          
001160         FILE STATUS IS STATUS-VIAGEM-OUT.                        
001170                                                                  
001180*    VIAGENS REJEITADAS (COORDENADAS INVALIDAS OU VEICULO         
001190*    INEXISTENTE - VER 0420 E 0440).                              
001200     SELECT VIAGEM-REJ ASSIGN TO DISK                             
001210         ORGANIZATION IS LINE SEQUENTIAL                          
001220         FILE STATUS IS STATUS-VIAGEM-REJ.                        
001230                                                                  
001240*    ARQUIVO DE TRABALHO DO SORT DO RELATORIO DE FECHAMENTO       
001250*    (VER 0900 EM DIANTE).                                        
001260     SELECT SORT-VIAGEM ASSIGN TO DISK.                           
001270                                                                  
001280*    RELATORIO DE FECHAMENTO POR DIA DA SEMANA.                   
001290     SELECT REPORT-LISTING ASSIGN TO PRINTER                      
001300         FILE STATUS IS STATUS-REPORT-LST.                        
001310                                                                  
001320 DATA DIVISION.                                                   
001330 FILE SECTION.                                                    
001340*    LAYOUT DE ENTRADA RECEBIDO JA MONTADO PELO MODULO DE         
001350*    ROTEIRIZACAO - CAMPOS DECLARADOS DIRETO NESTE FD, SEM AREA   
001360*    DE TRABALHO INTERMEDIARIA (VER VRS 2.2 NO CABECALHO).        
001370 FD  VIAGEM-IN                                                    
001380     LABEL RECORD STANDARD                                        
001390     RECORD CONTAINS 300 CHARACTERS.                              
001400 01  REG-VIAGEM-IN.                                               
001410*    CHAVE DA VIAGEM, REPETIDA NA SAIDA E NO REJEITADO.           
001420     05  VIAG-ENT-ID                   PIC 9(09).                 
001430*    ENDERECOS TEXTUAIS DE ORIGEM E DESTINO - SO PARA             
001440*    CONFERENCIA, NAO ENTRAM EM NENHUM CALCULO.                   
001450     05  VIAG-ENT-PARTIDA              PIC X(100).                
001460     05  VIAG-ENT-DESTINO              PIC X(100).                
001470     05  VIAG-ENT-DATA-PARTIDA         PIC 9(08).                 
001480*    VISAO ALTERNATIVA DA DATA EM ANO/MES/DIA - O MODULO DE       
001490*    ROTEIRIZACAO JA ENTREGA O DIA DA SEMANA PRONTO, ABAIXO.      
001500     05  VIAG-ENT-DATA-PARTIDA-AMD REDEFINES VIAG-ENT-DATA-PARTIDA
001510         10  VIAG-ENT-ANO-PARTIDA      PIC 9(04).                 
001520         10  VIAG-ENT-MES-PARTIDA      PIC 9(02).                 
001530         10  VIAG-ENT-DIA-PARTIDA      PIC 9(02).                 
001540     05  VIAG-ENT-HORA-PARTIDA         PIC 9(06).                 
001550*    VISAO ALTERNATIVA DA HORA EM HH/MM/SS, USADA NAS             
001560*    COMPARACOES DE FAIXA DE PICO EM 0510.                        
001570     05  VIAG-ENT-HORA-PARTIDA-HMS REDEFINES VIAG-ENT-HORA-PARTIDA
001580         10  VIAG-ENT-HH-PARTIDA       PIC 99.                    
001590         10  VIAG-ENT-MM-PARTIDA       PIC 99.                    
001600         10  VIAG-ENT-SS-PARTIDA       PIC 99.                    
001610*    1=DOMINGO ... 7=SABADO, CONFORME O MODULO DE ROTEIRIZACAO.   
001620     05  VIAG-ENT-DIA-SEMANA           PIC 9(01).                 
001630         88  DIA-SEMANA-DOMINGO        VALUE 1.                   
001640         88  DIA-SEMANA-SABADO         VALUE 7.                   
001650         88  DIA-FIM-DE-SEMANA         VALUES 1 7.                
001660*    COORDENADAS GEOGRAFICAS - ZERO EM QUALQUER UMA DAS QUATRO    
001670*    INDICA COORDENADA NAO INFORMADA (VER 0420).                  
001680     05  VIAG-ENT-LATITUDE-PARTIDA     PIC S9(3)V9(6).            
001690     05  VIAG-ENT-LONGITUDE-PARTIDA    PIC S9(3)V9(6).            
001700     05  VIAG-ENT-LATITUDE-DESTINO     PIC S9(3)V9(6).            
001710     05  VIAG-ENT-LONGITUDE-DESTINO    PIC S9(3)V9(6).            
001720*    DISTANCIA JA CALCULADA PELO MODULO DE ROTEIRIZACAO - ESTE    
001730*    PROGRAMA NAO RECALCULA DISTANCIA, SO VELOCIDADE/TEMPO/VALOR. 
001740     05  VIAG-ENT-DISTANCIA-KM         PIC 9(05)V9(03).           
001750     05  VIAG-ENT-VEICULO-ID           PIC 9(09).                 
001760     05  FILLER                        PIC X(23).                 
001770                                                                  
001780*    LAYOUT DO CADASTRO MESTRE DE VEICULOS.                       
001790 FD  VEICULO-MASTER                                               
001800     LABEL RECORD STANDARD                                        
001810     RECORD CONTAINS 270 CHARACTERS.                              
001820 01  REG-VEICULO.                                                 
001830     05  VEIC-ID                       PIC 9(09).                 
001840     05  VEIC-MODELO                   PIC X(50).                 
001850     05  VEIC-PLACA                    PIC X(08).                 
001860     05  VEIC-PLACA-R REDEFINES VEIC-PLACA.                       
001870         10  VEIC-PLACA-LETRAS         PIC X(03).                 
001880         10  VEIC-PLACA-NUMEROS        PIC X(05).                 
001890     05  VEIC-FOTO                     PIC X(200).                
001900     05  FILLER                        PIC X(03).                 
001910                                                                  
001920*    MESMO LAYOUT DE VIAGEM-IN, MAIS OS TRES CAMPOS CALCULADOS    
001930*    (VER 0510 A 0540).                                           
001940 FD  VIAGEM-OUT                                                   
001950     LABEL RECORD STANDARD                                        
001960     RECORD CONTAINS 300 CHARACTERS.                              
001970 01  REG-VIAGEM-OUT.                                              
001980     05  VIAG-SAI-ID                   PIC 9(09).                 
001990     05  VIAG-SAI-PARTIDA              PIC X(100).                
002000     05  VIAG-SAI-DESTINO              PIC X(100).                
002010     05  VIAG-SAI-DATA-PARTIDA         PIC 9(08).                 
002020     05  VIAG-SAI-HORA-PARTIDA         PIC 9(06).                 
002030     05  VIAG-SAI-DIA-SEMANA           PIC 9(01).                 
002040     05  VIAG-SAI-LATITUDE-PARTIDA     PIC S9(3)V9(6).            
002050     05  VIAG-SAI-LONGITUDE-PARTIDA    PIC S9(3)V9(6).            
002060     05  VIAG-SAI-LATITUDE-DESTINO     PIC S9(3)V9(6).            
002070     05  VIAG-SAI-LONGITUDE-DESTINO    PIC S9(3)V9(6).            
002080     05  VIAG-SAI-DISTANCIA-KM         PIC 9(05)V9(03).           
002090*    OS TRES CAMPOS CALCULADOS POR ESTE PROGRAMA (0510 A 0540).   
002100     05  VIAG-SAI-VELOCIDADE-MEDIA     PIC 9(03)V9(02).           
002110     05  VIAG-SAI-TEMPO-ESTIMADO       PIC 9(05)V9(02).           
002120     05  VIAG-SAI-VALOR                PIC 9(07)V99.              
002130     05  VIAG-SAI-VEICULO-ID           PIC 9(09).                 
002140     05  FILLER                        PIC X(02).                 
002150                                                                  
002160*    UM REGISTRO POR VIAGEM REJEITADA, COM O CODIGO E A           
002170*    DESCRICAO DO MOTIVO (VER REJ-COD-ERRO).                      
002180 FD  VIAGEM-REJ                                                   
002190     LABEL RECORD STANDARD                                        
002200     RECORD CONTAINS 80 CHARACTERS.                               
002210 01  REG-VIAGEM-REJ.                                              
002220     05  REJ-ID                        PIC 9(09).                 
002230     05  REJ-VEICULO-ID                PIC 9(09).                 
002240     05  REJ-DATA-PARTIDA              PIC 9(08).                 
002250     05  REJ-HORA-PARTIDA              PIC 9(06).                 
002260     05  REJ-COD-ERRO                  PIC 9(02).                 
002270     05  REJ-DESC-ERRO                 PIC X(40).                 
002280     05  FILLER                        PIC X(06).                 
002290                                                                  
002300*    REGISTRO DE TRABALHO DO SORT - SO OS CAMPOS NECESSARIOS AO   
002310*    RELATORIO DE FECHAMENTO SAO LEVADOS PARA O SORT-WORK.        
002320 SD  SORT-VIAGEM.                                                 
002330 01  REG-SORT-VIAGEM.                                             
002340     05  SRT-DIA-SEMANA                PIC 9(01).                 
002350     05  SRT-DISTANCIA-KM              PIC 9(05)V9(03).           
002360     05  SRT-VALOR                     PIC 9(07)V99.              
002370     05  FILLER                        PIC X(03).                 
002380                                                                  
002390*    IMPRESSORA DO RELATORIO DE FECHAMENTO - LABEL OMITTED POIS   
002400*    E IMPRESSORA, NAO FITA/DISCO.                                
002410 FD  REPORT-LISTING                                               
002420     LABEL RECORD OMITTED.                                        
002430 01  REG-REPORT-LISTING.                                          
002440     05  REG-REPORT-LISTING-DADOS   PIC X(79).                    
002450     05  FILLER                     PIC X(01).                    
002460                                                                  
002470 WORKING-STORAGE SECTION.                                         
002480*    STATUS DE ARQUIVO, UM POR SELECT, TESTADOS SO NA ABERTURA    
002490*    (VER 0100).                                                  
002500 77  STATUS-VIAGEM-IN                  PIC X(02) VALUE SPACES.    
002510 77  STATUS-VEICULO-MAS                PIC X(02) VALUE SPACES.    
002520 77  STATUS-VIAGEM-OUT                 PIC X(02) VALUE SPACES.    
002530 77  STATUS-VIAGEM-REJ                 PIC X(02) VALUE SPACES.    
002540 77  STATUS-REPORT-LST                 PIC X(02) VALUE SPACES.    
002550                                                                  
002560*    FLAG DE TRABALHO DA BUSCA POR SEARCH ALL EM 0440 - "S"       
002570*    QUANDO O VEICULO INFORMADO NA VIAGEM FOI ENCONTRADO NA       
002580*    TABELA CARREGADA EM 0200.                                    
002590 77  WS-VEICULO-OK                     PIC X(01) VALUE "N".       
002600     88  VEICULO-ENCONTRADO            VALUE "S".                 
002610                                                                  
002620*-----------------------------------------------------------------
002630*    TABELA DO CADASTRO DE VEICULOS, CARREGADA UMA UNICA VEZ NO   
002640*    INICIO DO PROCESSAMENTO E PESQUISADA POR SEARCH ALL (SEM     
002650*    ACESSO INDEXADO NESTA INSTALACAO - VER CABECALHO).           
002660*-----------------------------------------------------------------
002670*    CONTADOR DE VEICULOS CARREGADOS NA TABELA - PIC 9 DISPLAY    
002680*    COMUM, CONFORME PADRAO DO CPD PARA CONTADOR DE REGISTRO      
002690*    (VER VRS 2.1 NO CABECALHO).                                  
002700 77  WS-QTD-VEICULOS                   PIC 9(05) VALUE ZERO.      
002710 01  TB-VEICULOS.                                                 
002720     05  TB-VEICULO OCCURS 1 TO 500 TIMES                         
002730             DEPENDING ON WS-QTD-VEICULOS                         
002740             ASCENDING KEY IS TB-VEIC-ID                          
002750             INDEXED BY IX-VEIC.                                  
002760         10  TB-VEIC-ID                PIC 9(09).                 
002770         10  TB-VEIC-MODELO            PIC X(50).                 
002780         10  TB-VEIC-PLACA             PIC X(08).                 
002790                                                                  
002800*-----------------------------------------------------------------
002810*    CONSTANTES DA TARIFA, EM COMP-3 COM 4 CASAS DECIMAIS PARA    
002820*    EVITAR ARREDONDAMENTO INTERMEDIARIO (SO O VALOR FINAL E      
002830*    ARREDONDADO - VER PARAGRAFO 0540). ESTAS SIM FICAM EM        
002840*    COMP-3 POR EXIGENCIA DE PRECISAO NO CALCULO, NAO POR         
002850*    CONTAGEM DE REGISTRO (VER NOTA DA VRS 2.1 MAIS ABAIXO).      
002860*-----------------------------------------------------------------
002870*    TARIFA FIXA, COBRADA EM TODA VIAGEM VALIDA.                  
002880 77  WS-TARIFA-BASE                    PIC S9(5)V9(4) COMP-3      
002890                                        VALUE 5.0000.             
002900*    PARCELA POR QUILOMETRO RODADO.                               
002910 77  WS-VALOR-KM                       PIC S9(5)V9(4) COMP-3      
002920                                        VALUE 1.5000.             
002930*    PARCELA POR MINUTO DE TEMPO ESTIMADO.                        
002940 77  WS-VALOR-MINUTO                   PIC S9(5)V9(4) COMP-3      
002950                                        VALUE 0.5000.             
002960*    SEGURO FIXO, COBRADO EM TODA VIAGEM VALIDA.                  
002970 77  WS-SEGURO                         PIC S9(5)V9(4) COMP-3      
002980                                        VALUE 2.0000.             
002990                                                                  
003000*    VELOCIDADES MEDIAS POR FAIXA DE HORARIO (VER 0510).          
003010 77  WS-VELOCIDADE-FINAL-SEMANA        PIC 9(3)V99 COMP-3         
003020                                        VALUE 60.00.              
003030 77  WS-VELOCIDADE-PICO-MANHA          PIC 9(3)V99 COMP-3         
003040                                        VALUE 30.00.              
003050*    AJUSTADA NA VRS 1.4 - ERA 17 A 19 HORAS, PASSOU A SER 16 A   
003060*    19 HORAS A PEDIDO DA AREA DE OPERACOES.                      
003070 77  WS-VELOCIDADE-PICO-TARDE          PIC 9(3)V99 COMP-3         
003080                                        VALUE 35.00.              
003090 77  WS-VELOCIDADE-NORMAL              PIC 9(3)V99 COMP-3         
003100                                        VALUE 50.00.              
003110                                                                  
003120*    LIMITES DAS FAIXAS DE PICO - COMPARACOES SEMPRE ESTRITAS     
003130*    (> E <), A HORA-LIMITE EM SI NAO ENTRA NA FAIXA DE PICO.     
003140 77  WS-HORA-INICIO-PICO-MANHA         PIC 9(06) VALUE 060000.    
003150 77  WS-HORA-FIM-PICO-MANHA            PIC 9(06) VALUE 090000.    
003160 77  WS-HORA-INICIO-PICO-TARDE         PIC 9(06) VALUE 160000.    
003170 77  WS-HORA-FIM-PICO-TARDE            PIC 9(06) VALUE 190000.    
003180                                                                  
003190*-----------------------------------------------------------------
003200*    AREAS INTERMEDIARIAS DE CALCULO (CHEIA PRECISAO ANTES DO     
003210*    ARREDONDAMENTO FINAL DO VALOR). TAMBEM EM COMP-3 DE 4 CASAS, 
003220*    PELO MESMO MOTIVO DAS CONSTANTES DA TARIFA ACIMA.            
003230*-----------------------------------------------------------------
003240*    TEMPO EM HORAS (DISTANCIA / VELOCIDADE) - AREA DE PASSAGEM,  
003250*    NUNCA E GRAVADA EM ARQUIVO.                                  
003260 77  WS-TEMPO-HORAS                    PIC S9(5)V9(4) COMP-3.     
003270*    TEMPO ESTIMADO EM MINUTOS, COM 4 CASAS DECIMAIS - E ESTA     
003280*    AREA, E NAO O CAMPO DE SAIDA VIAG-SAI-TEMPO-ESTIMADO (2      
003290*    CASAS), QUE ALIMENTA O CALCULO DA PARCELA POR MINUTO EM      
003300*    0540 (VRS 2.0).                                              
003310 77  WS-TEMPO-ESTIMADO-PRECISO        PIC S9(5)V9(4) COMP-3.      
003320*    PARCELA POR KM E PARCELA POR MINUTO, ANTES DA SOMA FINAL.    
003330 77  WS-PARCELA-KM                     PIC S9(7)V9(4) COMP-3.     
003340 77  WS-PARCELA-MINUTO                 PIC S9(7)V9(4) COMP-3.     
003350*    SOMA DAS QUATRO PARCELAS, AINDA COM 4 CASAS, ANTES DO        
003360*    ARREDONDAMENTO FINAL PARA VIAG-SAI-VALOR (2 CASAS).          
003370 77  WS-VALOR-NAO-ARREDONDADO          PIC S9(7)V9(4) COMP-3.     
003380                                                                  
003390*-----------------------------------------------------------------
003400*    CONTADORES E ACUMULADORES DO FECHAMENTO - PIC 9 DISPLAY      
003410*    COMUM, NO MESMO PADRAO DOS DEMAIS RELATORIOS DO CPD (VER     
003420*    VRS 2.1 NO CABECALHO). A VRS 1.5 TINHA PASSADO ESTES         
003430*    CAMPOS PARA COMP-3 POR PRECAUCAO CONTRA ESTOURO, MAS A       
003440*    AUDITORIA DE PADRONIZACAO APONTOU QUE NAO HAVIA GANHO REAL   
003450*    DE FAIXA (O COMP-3 NAO AUMENTA A QUANTIDADE DE DIGITOS) E    
003460*    QUE ISTO DESTOAVA DO RESTANTE DA INSTALACAO.                 
003470*-----------------------------------------------------------------
003480*    TOTAL DE VIAGENS LIDAS, VALIDAS E REJEITADAS NA PRIMEIRA     
003490*    PASSADA (VER 0300 A 0580).                                   
003500 77  WS-QTD-LIDOS                      PIC 9(07) VALUE ZERO.      
003510 77  WS-QTD-REJEITADOS                 PIC 9(07) VALUE ZERO.      
003520 77  WS-QTD-VALIDOS                    PIC 9(07) VALUE ZERO.      
003530*    NUMERO DA PAGINA ATUAL E LINHAS IMPRESSAS NA PAGINA (ESTA    
003540*    ULTIMA RESERVADA PARA EVENTUAL QUEBRA DE PAGINA FUTURA,      
003550*    HOJE CADA DIA DA SEMANA SAI EM UMA LINHA SO).                
003560 77  WS-CONT-PAGINA                    PIC 9(05) VALUE ZERO.      
003570 77  WS-CONT-LINHA                     PIC 9(02) VALUE ZERO.      
003580                                                                  
003590*    DIA DA SEMANA DO GRUPO DE QUEBRA ANTERIOR, E FLAG DA         
003600*    PRIMEIRA QUEBRA (PARA NAO IMPRIMIR SUBTOTAL ANTES DE TER     
003610*    LIDO NENHUM REGISTRO - VER 0950-RETORNA-SORT).               
003620 77  WS-DIA-ANTERIOR                   PIC 9(01) VALUE ZERO.      
003630 77  WS-PRIMEIRA-QUEBRA                PIC X(01) VALUE "S".       
003640     88  PRIMEIRA-QUEBRA-PENDENTE      VALUE "S".                 
003650                                                                  
003660*    ACUMULADORES DO DIA DA SEMANA EM QUEBRA (ZERADOS A CADA      
003670*    QUEBRA EM 0962-NOVA-QUEBRA).                                 
003680 77  WS-DIA-QTD-VIAGENS                PIC 9(05) VALUE ZERO.      
003690 77  WS-DIA-TOTAL-DISTANCIA            PIC 9(07)V9(3)             
003700                                        VALUE ZERO.               
003710 77  WS-DIA-TOTAL-VALOR                PIC 9(09)V99               
003720                                        VALUE ZERO.               
003730 77  WS-DIA-MEDIA-VALOR                PIC 9(09)V99               
003740                                        VALUE ZERO.               
003750                                                                  
003760*    ACUMULADORES GERAIS, PARA A LINHA DE TOTAIS GERAIS NO FIM    
003770*    DO RELATORIO (0950-FINALIZA).                                
003780 77  WS-GERAL-QTD-VIAGENS              PIC 9(07) VALUE ZERO.      
003790 77  WS-GERAL-TOTAL-DISTANCIA          PIC 9(09)V9(3)             
003800                                        VALUE ZERO.               
003810 77  WS-GERAL-TOTAL-VALOR              PIC 9(09)V99               
003820                                        VALUE ZERO.               
003830                                                                  
003840*-----------------------------------------------------------------
003850*    LINHAS DO RELATORIO DE FECHAMENTO (REPORT-LISTING).          
003860*-----------------------------------------------------------------
003870*    CABECALHO DA PAGINA, IMPRESSO A CADA QUEBRA DE DIA DA        
003880*    SEMANA (VER 0965-CABECALHO).                                 
003890 01  CAB1.                                                        
003900     05  FILLER                       PIC X(30) VALUE             
003910         "SISTEMA CARONA".                                        
003920     05  FILLER                       PIC X(36) VALUE             
003930         "FECHAMENTO DE VIAGENS POR DIA".                         
003940     05  FILLER                       PIC X(10) VALUE "PAG. ".    
003950     05  CAB1-PAGINA                  PIC ZZ,ZZ9.                 
003960     05  FILLER                       PIC X(03) VALUE SPACES.     
003970                                                                  
003980 01  CAB2.                                                        
003990     05  FILLER                       PIC X(20) VALUE SPACES.     
004000     05  FILLER                       PIC X(60) VALUE             
004010         "RELATORIO RATVIAG-COB - TOTAIS POR DIA DA SEMANA".      
004020                                                                  
004030*    LINHA DE TITULOS DAS COLUNAS.                                
004040 01  CAB3.                                                        
004050     05  FILLER                       PIC X(02) VALUE SPACES.     
004060     05  FILLER                       PIC X(78) VALUE             
004070     "DIA  QTD-VIAGENS   TOTAL-KM        TOTAL-VALOR     MEDIA/VIA
004080                                                                  
004090*    LINHA DE DETALHE/SUBTOTAL DE UM DIA DA SEMANA.               
004100 01  DET-DIA.                                                     
004110     05  FILLER                       PIC X(02) VALUE SPACES.     
004120     05  DET-DIA-NUM                  PIC 9.                      
004130     05  FILLER                       PIC X(03) VALUE SPACES.     
004140     05  DET-DIA-QTD                  PIC ZZ,ZZ9.                 
004150     05  FILLER                       PIC X(04) VALUE SPACES.     
004160     05  DET-DIA-KM                   PIC ZZ,ZZZ,ZZ9.999.         
004170     05  FILLER                       PIC X(03) VALUE SPACES.     
004180     05  DET-DIA-VALOR                PIC Z,ZZZ,ZZ9.99.           
004190     05  FILLER                       PIC X(03) VALUE SPACES.     
004200     05  DET-DIA-MEDIA                PIC Z,ZZZ,ZZ9.99.           
004210     05  FILLER                       PIC X(06) VALUE SPACES.     
004220                                                                  
004230*    LINHA DE TOTAIS GERAIS, NO FIM DO RELATORIO.                 
004240 01  LINHA-FINAL.                                                 
004250     05  FILLER                       PIC X(02) VALUE SPACES.     
004260     05  FILLER                       PIC X(13) VALUE             
004270         "TOTAIS GERAIS".                                         
004280     05  FILLER                       PIC X(03) VALUE SPACES.     
004290     05  FIN-QTD                      PIC ZZZ,ZZ9.                
004300     05  FILLER                       PIC X(03) VALUE SPACES.     
004310     05  FIN-KM                       PIC ZZ,ZZZ,ZZ9.999.         
004320     05  FILLER                       PIC X(03) VALUE SPACES.     
004330     05  FIN-VALOR                    PIC Z,ZZZ,ZZ9.99.           
004340     05  FILLER                       PIC X(25) VALUE SPACES.     
004350                                                                  
004360*    LINHA SEPARADA COM O TOTAL DE REJEITADOS (VRS 1.9 - A        
004370*    PEDIDO DA AUDITORIA, ANTES SAIA JUNTO DOS TOTAIS GERAIS).    
004380 01  LINHA-REJEITADOS.                                            
004390     05  FILLER                       PIC X(02) VALUE SPACES.     
004400     05  FILLER                       PIC X(20) VALUE             
004410         "RECORDS REJECTED: ".                                    
004420     05  REJ-QTD-LINHA                PIC ZZZ,ZZ9.                
004430     05  FILLER                       PIC X(55) VALUE SPACES.     
004440                                                                  
004450                                                                  
004460 PROCEDURE DIVISION.                                              
004470                                                                  
004480*-----------------------------------------------------------------
004490*    0100 - CONTROLE GERAL DO JOB - PRIMEIRA PASSADA CALCULA E    
004500*    GRAVA AS VIAGENS, SEGUNDA PASSADA RELE VIAGEM-OUT PARA       
004510*    MONTAR O RELATORIO DE FECHAMENTO (VER 0900).                 
004520*-----------------------------------------------------------------
004530 0100-INICIO.                                                     
004540*    SEM VIAGEM-IN NAO HA O QUE PROCESSAR - ABORTA O JOB.         
004550     OPEN INPUT  VIAGEM-IN                                        
004560     IF STATUS-VIAGEM-IN NOT = "00"                               
004570        DISPLAY "RATVIAG-COB: VIAGEM.IN INEXISTENTE OU INVALIDO"  
004580        STOP RUN.                                                 
004590*    SEM O CADASTRO DE VEICULOS NAO HA COMO VALIDAR NENHUMA       
004600*    VIAGEM - ABORTA O JOB, FECHANDO O QUE JA FOI ABERTO.         
004610     OPEN INPUT  VEICULO-MASTER                                   
004620     IF STATUS-VEICULO-MAS NOT = "00"                             
004630        DISPLAY "RATVIAG-COB: VEICULO.MAS INEXISTENTE OU INVALIDO"
004640        CLOSE VIAGEM-IN                                           
004650        STOP RUN.                                                 
004660     OPEN OUTPUT VIAGEM-OUT                                       
004670     OPEN OUTPUT VIAGEM-REJ.                                      
004680                                                                  
004690*-----------------------------------------------------------------
004700*    0200 - CARGA DO MESTRE DE VEICULOS EM TABELA (SEARCH ALL) -  
004710*    LACO DE LEITURA ATE O FIM DO ARQUIVO, VIA GO TO.             
004720*-----------------------------------------------------------------
004730 0200-CARREGA-VEICULOS.                                           
004740*    CADA REGISTRO LIDO VAI PARA A PROXIMA POSICAO DA TABELA,     
004750*    NA ORDEM EM QUE VEM NO ARQUIVO (O ARQUIVO JA VEM ORDENADO    
004760*    POR TB-VEIC-ID, CONDICAO EXIGIDA PELO SEARCH ALL).           
004770     READ VEICULO-MASTER                                          
004780         AT END                                                   
004790            GO TO 0290-FIM-CARGA-VEICULOS.                        
004800     ADD 1 TO WS-QTD-VEICULOS                                     
004810     SET IX-VEIC TO WS-QTD-VEICULOS                               
004820     MOVE VEIC-ID      TO TB-VEIC-ID (IX-VEIC)                    
004830     MOVE VEIC-MODELO  TO TB-VEIC-MODELO (IX-VEIC)                
004840     MOVE VEIC-PLACA   TO TB-VEIC-PLACA (IX-VEIC)                 
004850     GO TO 0200-CARREGA-VEICULOS.                                 
004860 0290-FIM-CARGA-VEICULOS.                                         
004870*    TABELA CARREGADA, O MESTRE NAO E MAIS NECESSARIO NESTA       
004880*    PASSADA - FECHA E SEGUE PARA O LACO PRINCIPAL.               
004890     CLOSE VEICULO-MASTER.                                        
004900                                                                  
004910*-----------------------------------------------------------------
004920*    0300 - LACO PRINCIPAL - UMA VIAGEM POR VEZ, ATE O FIM DO     
004930*    ARQUIVO VIAGEM-IN (VER REGRA DE NEGOCIO EM 0400 A 0580).     
004940*-----------------------------------------------------------------
004950 0300-PROCESSA-VIAGENS.                                           
004960     READ VIAGEM-IN                                               
004970         AT END                                                   
004980            GO TO 0390-FIM-VIAGENS.                               
004990     ADD 1 TO WS-QTD-LIDOS                                        
005000*    TODA VIAGEM LIDA PASSA PRIMEIRO PELA VALIDACAO DE            
005010*    COORDENADAS (0420) E SO DEPOIS PELA VALIDACAO DO VEICULO     
005020*    (0440) - NENHUMA VIAGEM CHEGA AO CALCULO DE TARIFA SEM       
005030*    PASSAR PELAS DUAS.                                           
005040     GO TO 0420-VALIDA-COORDENADAS.                               
005050                                                                  
005060 0390-FIM-VIAGENS.                                                
005070*    FIM DA PRIMEIRA PASSADA - FECHA OS TRES ARQUIVOS DESTA       
005080*    PASSADA E SEGUE DIRETO PARA O RELATORIO DE FECHAMENTO.       
005090     CLOSE VIAGEM-IN                                              
005100     CLOSE VIAGEM-OUT                                             
005110     CLOSE VIAGEM-REJ                                             
005120     GO TO 0900-GERA-RELATORIO.                                   
005130                                                                  
005140*-----------------------------------------------------------------
005150*    0420 - VALIDACAO DE COORDENADAS (REGRA DE NEGOCIO) - SE      
005160*    QUALQUER LATITUDE OU LONGITUDE DE ORIGEM/DESTINO FOR ZERO,   
005170*    A VIAGEM E REJEITADA E NAO PASSA PELO CALCULO DE TARIFA.     
005180*-----------------------------------------------------------------
005190 0420-VALIDA-COORDENADAS.                                         
005200     MOVE SPACES TO REJ-DESC-ERRO                                 
005210     MOVE 10 TO REJ-COD-ERRO                                      
005220*    QUALQUER UMA DAS QUATRO ZERADA JA REJEITA - NAO FAZ          
005230*    SENTIDO LATITUDE/LONGITUDE EXATAMENTE IGUAL A ZERO NUM       
005240*    ENDERECO REAL, E O MODULO DE ROTEIRIZACAO USA ZERO PARA      
005250*    "COORDENADA NAO INFORMADA".                                  
005260     IF VIAG-ENT-LATITUDE-PARTIDA   = ZERO                        
005270     OR VIAG-ENT-LONGITUDE-PARTIDA  = ZERO                        
005280     OR VIAG-ENT-LATITUDE-DESTINO   = ZERO                        
005290     OR VIAG-ENT-LONGITUDE-DESTINO  = ZERO                        
005300        MOVE "COORDENADAS INVALIDAS NA ORIGEM OU DESTINO"         
005310                                    TO REJ-DESC-ERRO              
005320        GO TO 0580-GRAVA-REJEITADO.                               
005330*    COORDENADAS OK - SEGUE PARA A VALIDACAO DO VEICULO.          
005340     GO TO 0440-VALIDA-VEICULO.                                   
005350                                                                  
005360*-----------------------------------------------------------------
005370*    0440 - VALIDACAO DE EXISTENCIA DO VEICULO (ANALOGO A         
005380*    VIAGEMSERVICE.CRIAR/ATUALIZAR) - BUSCA NA TABELA CARREGADA   
005390*    EM 0200 POR SEARCH ALL, JA QUE ESTA INSTALACAO NAO TEM       
005400*    ACESSO INDEXADO (VER CABECALHO).                             
005410*-----------------------------------------------------------------
005420 0440-VALIDA-VEICULO.                                             
005430     MOVE "N" TO WS-VEICULO-OK                                    
005440     SET IX-VEIC TO 1                                             
005450*    A TABELA ESTA EM ORDEM ASCENDENTE POR TB-VEIC-ID (CARGA EM   
005460*    0200), CONDICAO EXIGIDA PELO SEARCH ALL.                     
005470     SEARCH ALL TB-VEICULO                                        
005480         AT END                                                   
005490            MOVE "N" TO WS-VEICULO-OK                             
005500         WHEN TB-VEIC-ID (IX-VEIC) = VIAG-ENT-VEICULO-ID          
005510            SET VEICULO-ENCONTRADO TO TRUE.                       
005520*    VEICULO NAO ENCONTRADO - REJEITA A VIAGEM, SEM CALCULAR      
005530*    TARIFA (A ORIGEM DESTE CODIGO DE ERRO 20 E A MESMA USADA     
005540*    PELO EXCVIAG-COB PARA SEU PROPRIO CADASTRO DE VEICULOS).     
005550     IF NOT VEICULO-ENCONTRADO                                    
005560        MOVE 20 TO REJ-COD-ERRO                                   
005570        MOVE "VEHICLE DOES NOT EXIST" TO REJ-DESC-ERRO            
005580        GO TO 0580-GRAVA-REJEITADO.                               
005590*    VEICULO OK - SEGUE PARA O CALCULO DA VELOCIDADE MEDIA.       
005600     GO TO 0510-DETERMINA-VELOCIDADE.                             
005610                                                                  
005620*-----------------------------------------------------------------
005630*    0510 - VELOCIDADE MEDIA (CALCULARVELOCIDADEMEDIA) - FIM DE   
005640*    SEMANA PREVALECE SOBRE QUALQUER HORARIO; NOS DEMAIS DIAS,    
005650*    PICO DA MANHA (06-09H) E PICO DA TARDE (16-19H, AJUSTADO NA  
005660*    VRS 1.4), SENAO VELOCIDADE NORMAL. COMPARACOES SAO SEMPRE    
005670*    ESTRITAS (HORA-LIMITE NAO ENTRA NA FAIXA DE PICO).           
005680*-----------------------------------------------------------------
005690 0510-DETERMINA-VELOCIDADE.                                       
005700*    FIM DE SEMANA TEM PRIORIDADE SOBRE QUALQUER FAIXA DE PICO,   
005710*    INDEPENDENTE DO HORARIO DA VIAGEM.                           
005720     IF DIA-FIM-DE-SEMANA                                         
005730        MOVE WS-VELOCIDADE-FINAL-SEMANA                           
005740                                    TO VIAG-SAI-VELOCIDADE-MEDIA  
005750     ELSE                                                         
005760*    PICO DA MANHA, 06 A 09 HORAS (ESTRITO).                      
005770        IF VIAG-ENT-HORA-PARTIDA > WS-HORA-INICIO-PICO-MANHA      
005780        AND VIAG-ENT-HORA-PARTIDA < WS-HORA-FIM-PICO-MANHA        
005790           MOVE WS-VELOCIDADE-PICO-MANHA                          
005800                                    TO VIAG-SAI-VELOCIDADE-MEDIA  
005810        ELSE                                                      
005820*    PICO DA TARDE, 16 A 19 HORAS (ESTRITO, FAIXA AJUSTADA NA     
005830*    VRS 1.4).                                                    
005840           IF VIAG-ENT-HORA-PARTIDA > WS-HORA-INICIO-PICO-TARDE   
005850           AND VIAG-ENT-HORA-PARTIDA < WS-HORA-FIM-PICO-TARDE     
005860              MOVE WS-VELOCIDADE-PICO-TARDE                       
005870                                    TO VIAG-SAI-VELOCIDADE-MEDIA  
005880           ELSE                                                   
005890*    FORA DE QUALQUER FAIXA DE PICO - VELOCIDADE NORMAL.          
005900              MOVE WS-VELOCIDADE-NORMAL                           
005910                                    TO VIAG-SAI-VELOCIDADE-MEDIA. 
005920     GO TO 0520-CALCULA-TEMPO.                                    
005930                                                                  
005940*-----------------------------------------------------------------
005950*    0520 - TEMPO ESTIMADO (CALCULARTEMPOMEDIO) - DISTANCIA       
005960*    DIVIDIDA PELA VELOCIDADE DA EM HORAS; MULTIPLICADO POR 60    
005970*    DA EM MINUTOS. A AREA CHEIA (4 CASAS, COMP-3) E QUE ALIMENTA 
005980*    O CALCULO DA PARCELA POR MINUTO EM 0540 - O CAMPO DE SAIDA   
005990*    VIAG-SAI-TEMPO-ESTIMADO (2 CASAS) E SO PARA O ARQUIVO DE     
006000*    SAIDA, NUNCA ENTRA EM CALCULO (VRS 2.0). A DIVISAO NUNCA E   
006010*    POR ZERO POIS A VELOCIDADE E SEMPRE UMA DAS QUATRO           
006020*    CONSTANTES DE 0510.                                          
006030*-----------------------------------------------------------------
006040 0520-CALCULA-TEMPO.                                              
006050*    DISTANCIA (KM) / VELOCIDADE (KM/H) = TEMPO EM HORAS.         
006060     DIVIDE VIAG-ENT-DISTANCIA-KM BY VIAG-SAI-VELOCIDADE-MEDIA    
006070            GIVING WS-TEMPO-HORAS                                 
006080*    HORAS X 60 = MINUTOS, AINDA COM 4 CASAS DECIMAIS (SEM        
006090*    ROUNDED - SO O VALOR FINAL DA VIAGEM E ARREDONDADO).         
006100     MULTIPLY WS-TEMPO-HORAS BY 60                                
006110            GIVING WS-TEMPO-ESTIMADO-PRECISO                      
006120*    O CAMPO DE SAIDA DE 2 CASAS E SO PARA VIAGEM-OUT - NUNCA E   
006130*    RELIDO DE VOLTA PARA UM CALCULO (VRS 2.0).                   
006140     MOVE WS-TEMPO-ESTIMADO-PRECISO TO VIAG-SAI-TEMPO-ESTIMADO    
006150     GO TO 0540-CALCULA-VALOR.                                    
006160                                                                  
006170*-----------------------------------------------------------------
006180*    0540 - VALOR DA VIAGEM (CALCULARVALORVIAGEM) - TARIFA BASE   
006190*    MAIS PARCELA POR KM, PARCELA POR MINUTO E SEGURO; TODO O     
006200*    CALCULO INTERMEDIARIO EM COMP-3 DE 4 CASAS (INCLUSIVE O      
006210*    TEMPO ESTIMADO - VER 0520), SO O RESULTADO FINAL E           
006220*    ARREDONDADO (ROUNDED, MEIO PARA CIMA).                       
006230*-----------------------------------------------------------------
006240 0540-CALCULA-VALOR.                                              
006250*    PARCELA POR KM = DISTANCIA X VALOR-KM.                       
006260     MULTIPLY VIAG-ENT-DISTANCIA-KM BY WS-VALOR-KM                
006270            GIVING WS-PARCELA-KM                                  
006280*    PARCELA POR MINUTO = TEMPO ESTIMADO (4 CASAS) X              
006290*    VALOR-MINUTO - REPARE QUE USA A AREA DE 0520, NAO O CAMPO    
006300*    DE SAIDA DE 2 CASAS.                                         
006310     MULTIPLY WS-TEMPO-ESTIMADO-PRECISO BY WS-VALOR-MINUTO        
006320            GIVING WS-PARCELA-MINUTO                              
006330*    SOMA DAS QUATRO PARCELAS, AINDA COM 4 CASAS.                 
006340     COMPUTE WS-VALOR-NAO-ARREDONDADO ROUNDED =                   
006350            WS-TARIFA-BASE + WS-PARCELA-KM +                      
006360            WS-PARCELA-MINUTO + WS-SEGURO                         
006370*    SO AQUI O VALOR E ARREDONDADO PARA 2 CASAS, PARA GRAVACAO.   
006380     COMPUTE VIAG-SAI-VALOR ROUNDED = WS-VALOR-NAO-ARREDONDADO    
006390     ADD 1 TO WS-QTD-VALIDOS                                      
006400     GO TO 0560-GRAVA-SAIDA.                                      
006410                                                                  
006420*-----------------------------------------------------------------
006430*    0560 - GRAVACAO DA VIAGEM VALIDA EM VIAGEM-OUT (ENTRADA MAIS 
006440*    OS TRES CAMPOS CALCULADOS). O RELATORIO DE FECHAMENTO RELE   
006450*    ESTE ARQUIVO MAIS TARDE, EM 0900.                            
006460*-----------------------------------------------------------------
006470 0560-GRAVA-SAIDA.                                                
006480*    OS CAMPOS DE ENTRADA SAO REPASSADOS UM A UM PARA O           
006490*    REGISTRO DE SAIDA - OS TRES CAMPOS CALCULADOS (VELOCIDADE,   
006500*    TEMPO E VALOR) JA FORAM GRAVADOS DIRETO EM VIAG-SAI-* PELOS  
006510*    PARAGRAFOS 0510 A 0540.                                      
006520     MOVE VIAG-ENT-ID               TO VIAG-SAI-ID                
006530     MOVE VIAG-ENT-PARTIDA          TO VIAG-SAI-PARTIDA           
006540     MOVE VIAG-ENT-DESTINO          TO VIAG-SAI-DESTINO           
006550     MOVE VIAG-ENT-DATA-PARTIDA     TO VIAG-SAI-DATA-PARTIDA      
006560     MOVE VIAG-ENT-HORA-PARTIDA     TO VIAG-SAI-HORA-PARTIDA      
006570     MOVE VIAG-ENT-DIA-SEMANA       TO VIAG-SAI-DIA-SEMANA        
006580     MOVE VIAG-ENT-LATITUDE-PARTIDA TO VIAG-SAI-LATITUDE-PARTIDA  
006590     MOVE VIAG-ENT-LONGITUDE-PARTIDA                              
006600                                    TO VIAG-SAI-LONGITUDE-PARTIDA 
006610     MOVE VIAG-ENT-LATITUDE-DESTINO TO VIAG-SAI-LATITUDE-DESTINO  
006620     MOVE VIAG-ENT-LONGITUDE-DESTINO                              
006630                                    TO VIAG-SAI-LONGITUDE-DESTINO 
006640     MOVE VIAG-ENT-DISTANCIA-KM     TO VIAG-SAI-DISTANCIA-KM      
006650     MOVE VIAG-ENT-VEICULO-ID       TO VIAG-SAI-VEICULO-ID        
006660     WRITE REG-VIAGEM-OUT                                         
006670*    VOLTA PARA LER A PROXIMA VIAGEM DO ARQUIVO DE ENTRADA.       
006680     GO TO 0300-PROCESSA-VIAGENS.                                 
006690                                                                  
006700*-----------------------------------------------------------------
006710*    0580 - GRAVACAO DO REGISTRO REJEITADO (COORDENADAS INVALIDAS 
006720*    OU VEICULO INEXISTENTE) EM VIAGEM-REJ.                       
006730*-----------------------------------------------------------------
006740 0580-GRAVA-REJEITADO.                                            
006750*    REJ-COD-ERRO E REJ-DESC-ERRO JA FORAM PREENCHIDOS PELO       
006760*    PARAGRAFO QUE CHEGOU AQUI (0420 OU 0440).                    
006770     MOVE VIAG-ENT-ID           TO REJ-ID                         
006780     MOVE VIAG-ENT-VEICULO-ID   TO REJ-VEICULO-ID                 
006790     MOVE VIAG-ENT-DATA-PARTIDA TO REJ-DATA-PARTIDA               
006800     MOVE VIAG-ENT-HORA-PARTIDA TO REJ-HORA-PARTIDA               
006810     WRITE REG-VIAGEM-REJ                                         
006820     ADD 1 TO WS-QTD-REJEITADOS                                   
006830*    VOLTA PARA LER A PROXIMA VIAGEM - UM REGISTRO REJEITADO NAO  
006840*    INTERROMPE O PROCESSAMENTO DO LOTE.                          
006850     GO TO 0300-PROCESSA-VIAGENS.                                 
006860                                                                  
006870*-----------------------------------------------------------------
006880*    0900 - RELATORIO DE FECHAMENTO, COM QUEBRA DE CONTROLE POR   
006890*    DIA DA SEMANA. RELE VIAGEM-OUT (JA GRAVADO NA PRIMEIRA       
006900*    PASSADA) E ORDENA POR DIA-SEMANA VIA SORT/RELEASE/RETURN,    
006910*    TECNICA PADRAO DESTE CPD PARA RELATORIOS COM QUEBRA DE       
006920*    CONTROLE.                                                    
006930*-----------------------------------------------------------------
006940 0900-GERA-RELATORIO.                                             
006950     OPEN INPUT VIAGEM-OUT                                        
006960     OPEN OUTPUT REPORT-LISTING                                   
006970*    ORDENA POR DIA DA SEMANA PARA PERMITIR A QUEBRA DE           
006980*    CONTROLE NA SAIDA (VER 0950-IMPRIME-RELATORIO).              
006990     SORT SORT-VIAGEM ASCENDING KEY SRT-DIA-SEMANA                
007000         INPUT PROCEDURE 0910-SELECIONA-SORT                      
007010         OUTPUT PROCEDURE 0950-IMPRIME-RELATORIO                  
007020     CLOSE VIAGEM-OUT                                             
007030     CLOSE REPORT-LISTING                                         
007040     STOP RUN.                                                    
007050                                                                  
007060*    PROCEDURE DE ENTRADA DO SORT - RELE VIAGEM-OUT E MANDA PARA  
007070*    O ARQUIVO DE TRABALHO SO OS CAMPOS QUE O RELATORIO PRECISA.  
007080 0910-SELECIONA-SORT SECTION.                                     
007090 0910-LE-SAIDA.                                                   
007100     READ VIAGEM-OUT                                              
007110         AT END                                                   
007120            GO TO 0910-FINALIZA.                                  
007130     MOVE VIAG-SAI-DIA-SEMANA   TO SRT-DIA-SEMANA                 
007140     MOVE VIAG-SAI-DISTANCIA-KM TO SRT-DISTANCIA-KM               
007150     MOVE VIAG-SAI-VALOR        TO SRT-VALOR                      
007160     RELEASE REG-SORT-VIAGEM                                      
007170     GO TO 0910-LE-SAIDA.                                         
007180 0910-FINALIZA. EXIT.                                             
007190                                                                  
007200*    PROCEDURE DE SAIDA DO SORT - RECEBE OS REGISTROS JA EM       
007210*    ORDEM DE DIA DA SEMANA E IMPRIME SUBTOTAL A CADA QUEBRA.     
007220 0950-IMPRIME-RELATORIO SECTION.                                  
007230 0950-RETORNA-SORT.                                               
007240     RETURN SORT-VIAGEM                                           
007250         AT END                                                   
007260            GO TO 0950-FINALIZA.                                  
007270*    PRIMEIRO REGISTRO DO SORT - AINDA NAO HA SUBTOTAL PARA       
007280*    IMPRIMIR, SO O CABECALHO DA PRIMEIRA PAGINA.                 
007290     IF PRIMEIRA-QUEBRA-PENDENTE                                  
007300        MOVE SRT-DIA-SEMANA TO WS-DIA-ANTERIOR                    
007310        MOVE "N" TO WS-PRIMEIRA-QUEBRA                            
007320        GO TO 0965-CABECALHO.                                     
007330*    MUDOU O DIA DA SEMANA EM RELACAO AO REGISTRO ANTERIOR -      
007340*    FECHA O SUBTOTAL DO DIA QUE TERMINOU.                        
007350     IF SRT-DIA-SEMANA NOT = WS-DIA-ANTERIOR                      
007360        GO TO 0962-NOVA-QUEBRA.                                   
007370*    MESMO DIA DA SEMANA - SO ACUMULA.                            
007380     GO TO 0966-ACUMULA.                                          
007390                                                                  
007400*    IMPRIME O SUBTOTAL DO DIA QUE ACABOU DE TERMINAR E ZERA OS   
007410*    ACUMULADORES DO DIA PARA O PROXIMO GRUPO.                    
007420 0962-NOVA-QUEBRA.                                                
007430     MOVE WS-DIA-ANTERIOR        TO DET-DIA-NUM                   
007440     MOVE WS-DIA-QTD-VIAGENS     TO DET-DIA-QTD                   
007450     MOVE WS-DIA-TOTAL-DISTANCIA TO DET-DIA-KM                    
007460     MOVE WS-DIA-TOTAL-VALOR     TO DET-DIA-VALOR                 
007470     IF WS-DIA-QTD-VIAGENS > ZERO                                 
007480        COMPUTE WS-DIA-MEDIA-VALOR ROUNDED =                      
007490              WS-DIA-TOTAL-VALOR / WS-DIA-QTD-VIAGENS             
007500     ELSE                                                         
007510        MOVE ZERO TO WS-DIA-MEDIA-VALOR.                          
007520     MOVE WS-DIA-MEDIA-VALOR     TO DET-DIA-MEDIA                 
007530     WRITE REG-REPORT-LISTING FROM DET-DIA AFTER ADVANCING 1      
007540     MOVE ZERO TO WS-DIA-QTD-VIAGENS                              
007550     MOVE ZERO TO WS-DIA-TOTAL-DISTANCIA                          
007560     MOVE ZERO TO WS-DIA-TOTAL-VALOR                              
007570     MOVE SRT-DIA-SEMANA TO WS-DIA-ANTERIOR                       
007580     GO TO 0966-ACUMULA.                                          
007590                                                                  
007600*    CABECALHO DE PAGINA - HOJE SO E CHAMADO NO PRIMEIRO          
007610*    REGISTRO, POIS O RELATORIO INTEIRO CABE EM UMA PAGINA.       
007620 0965-CABECALHO.                                                  
007630     ADD 1 TO WS-CONT-PAGINA                                      
007640     MOVE WS-CONT-PAGINA TO CAB1-PAGINA                           
007650     WRITE REG-REPORT-LISTING FROM CAB1 AFTER ADVANCING C01       
007660     WRITE REG-REPORT-LISTING FROM CAB2 AFTER ADVANCING 2         
007670     WRITE REG-REPORT-LISTING FROM CAB3 AFTER ADVANCING 2         
007680     GO TO 0966-ACUMULA.                                          
007690                                                                  
007700*    ACUMULA O REGISTRO CORRENTE NO SUBTOTAL DO DIA E NO TOTAL    
007710*    GERAL, E VOLTA A LER O PROXIMO REGISTRO DO SORT.             
007720 0966-ACUMULA.                                                    
007730     ADD 1                TO WS-DIA-QTD-VIAGENS                   
007740     ADD SRT-DISTANCIA-KM TO WS-DIA-TOTAL-DISTANCIA               
007750     ADD SRT-VALOR        TO WS-DIA-TOTAL-VALOR                   
007760     ADD 1                TO WS-GERAL-QTD-VIAGENS                 
007770     ADD SRT-DISTANCIA-KM TO WS-GERAL-TOTAL-DISTANCIA             
007780     ADD SRT-VALOR        TO WS-GERAL-TOTAL-VALOR                 
007790     GO TO 0950-RETORNA-SORT.                                     
007800                                                                  
007810*    FIM DO SORT - IMPRIME O SUBTOTAL DO ULTIMO DIA DA SEMANA     
007820*    (QUE NENHUMA QUEBRA FECHOU AINDA) E A LINHA DE TOTAIS        
007830*    GERAIS E DE REJEITADOS.                                      
007840 0950-FINALIZA.                                                   
007850*    SO IMPRIME O ULTIMO SUBTOTAL SE HOUVE PELO MENOS UM          
007860*    REGISTRO (SENAO PRIMEIRA-QUEBRA-PENDENTE AINDA ESTARIA       
007870*    "S", O QUE SIGNIFICA ARQUIVO VAZIO).                         
007880     IF NOT PRIMEIRA-QUEBRA-PENDENTE                              
007890        MOVE WS-DIA-ANTERIOR        TO DET-DIA-NUM                
007900        MOVE WS-DIA-QTD-VIAGENS     TO DET-DIA-QTD                
007910        MOVE WS-DIA-TOTAL-DISTANCIA TO DET-DIA-KM                 
007920        MOVE WS-DIA-TOTAL-VALOR     TO DET-DIA-VALOR              
007930        IF WS-DIA-QTD-VIAGENS > ZERO                              
007940           COMPUTE WS-DIA-MEDIA-VALOR ROUNDED =                   
007950                 WS-DIA-TOTAL-VALOR / WS-DIA-QTD-VIAGENS          
007960        ELSE                                                      
007970           MOVE ZERO TO WS-DIA-MEDIA-VALOR.                       
007980        MOVE WS-DIA-MEDIA-VALOR     TO DET-DIA-MEDIA              
007990        WRITE REG-REPORT-LISTING FROM DET-DIA AFTER ADVANCING 1.  
008000     MOVE WS-GERAL-QTD-VIAGENS     TO FIN-QTD                     
008010     MOVE WS-GERAL-TOTAL-DISTANCIA TO FIN-KM                      
008020     MOVE WS-GERAL-TOTAL-VALOR     TO FIN-VALOR                   
008030     WRITE REG-REPORT-LISTING FROM LINHA-FINAL AFTER ADVANCING 2  
008040*    LINHA DE REJEITADOS SEPARADA DOS TOTAIS GERAIS (VRS 1.9, A   
008050*    PEDIDO DA AUDITORIA).                                        
008060     MOVE WS-QTD-REJEITADOS TO REJ-QTD-LINHA                      
008070     WRITE REG-REPORT-LISTING FROM LINHA-REJEITADOS               
008080            AFTER ADVANCING 1.                                    
